000100*****************************************************************
000200*                                                               *
000300*   INTRKREC  --  INITIATIVE TRACKER - INITIATIVE RECORD BUFFER *
000400*                                                               *
000500*   DESCRIBES ONE INPUT RECORD OF FILE INITFILE (DD=INITFILE).  *
000600*   ONE RECORD PER OPEX/IMPROVEMENT INITIATIVE.  EXTRACTED BY   *
000700*   THE ONLINE SYSTEM'S NIGHTLY UNLOAD JOB -- SEE RUNBOOK       *
000800*   OPX-RB-014 FOR THE UNLOAD JOB NAME AND SCHEDULE.            *
000900*                                                               *
001000*   MAINTENANCE HISTORY                                        *
001100*   -------------------------------------------------------     *
001200*   1999-04-12  RFC-2290  D.PRATT   ORIGINAL LAYOUT.            *
001300*   2001-09-03  RFC-2418  D.PRATT   ADDED INTI-DISCIPLINE AND   *
001400*                                   INTI-NUMBER FOR THE         *
001500*                                   CATEGORY AND INITIATIVE-NO. *
001600*                                   COLUMNS ON THE TRACKER SHT. *
001700*   2004-01-30  RFC-2501  T.OKAFOR  ADDED PRESENCE-INDICATOR    *
001800*                                   BYTES FOR THE THREE MONEY   *
001900*                                   FIELDS -- UNLOAD JOB NOW    *
002000*                                   FLAGS NULL COLUMNS INSTEAD  *
002100*                                   OF SPACE/ZERO FILLING THEM. *
002200*   2006-11-21  RFC-2617  T.OKAFOR  WIDENED INTI-TITLE TO MATCH *
002300*                                   THE ONLINE SCREEN'S 200-    *
002400*                                   BYTE DESCRIPTION FIELD.     *
002500*****************************************************************
002600*
002700 01  INTI-INITIATIVE-RECORD.
002800*
002900*    SURROGATE KEY -- ORDERING ONLY, NEVER PRINTED ON THE SHEET
003000     05  INTI-ID                  PIC S9(9)       COMP.
003100*
003200*    FREE-TEXT DESCRIPTION COLUMNS
003300     05  INTI-TITLE               PIC X(200).
003400     05  INTI-DESCRIPTION         PIC X(2000).
003500     05  INTI-STATUS              PIC X(20).
003600     05  INTI-PRIORITY            PIC X(20).
003700*
003800*    MONEY COLUMNS -- SEE THE PRESENCE-INDICATOR BYTES BELOW.
003900*    2 DECIMAL PLACES, MOVE ONLY.  NO COMPUTE ROUNDED -- THE
004000*    UNLOAD JOB HAS ALREADY ROUNDED THE SOURCE AMOUNT.
004100     05  INTI-EXPECTED-SAVINGS    PIC S9(13)V9(2).
004200     05  INTI-ACTUAL-SAVINGS      PIC S9(13)V9(2).
004300*
004400     05  INTI-SITE                PIC X(10).
004500     05  INTI-DISCIPLINE          PIC X(50).
004600*
004700*    BUSINESS-ASSIGNED INITIATIVE NUMBER.  REDEFINED BELOW SO
004800*    THE SITE-PREFIX PORTION CAN BE TRACED WHEN THE HELP DESK
004900*    CALLS ABOUT A BAD NUMBER.
005000     05  INTI-NUMBER              PIC X(50).
005100     05  INTI-NUMBER-R REDEFINES INTI-NUMBER.
005200         10  INTI-NUMBER-PREFIX   PIC X(10).
005300         10  FILLER               PIC X(40).
005400*
005500*    DATES COME OFF THE UNLOAD JOB AS TEXT, YYYY-MM-DD, AND ARE
005600*    NEVER EDITED -- REDEFINED HERE ONLY SO A PARAGRAPH CAN
005700*    TEST THE YEAR OR MONTH PORTION WITHOUT UNSTRINGING IT.
005800     05  INTI-START-DATE          PIC X(10).
005900     05  INTI-START-DATE-R REDEFINES INTI-START-DATE.
006000         10  INTI-START-YYYY      PIC X(4).
006100         10  FILLER               PIC X.
006200         10  INTI-START-MM        PIC X(2).
006300         10  FILLER               PIC X.
006400         10  INTI-START-DD        PIC X(2).
006500     05  INTI-END-DATE            PIC X(10).
006600     05  INTI-END-DATE-R REDEFINES INTI-END-DATE.
006700         10  INTI-END-YYYY        PIC X(4).
006800         10  FILLER               PIC X.
006900         10  INTI-END-MM          PIC X(2).
007000         10  FILLER               PIC X.
007100         10  INTI-END-DD          PIC X(2).
007200*
007300     05  INTI-ESTIMATED-CAPEX     PIC S9(13)V9(2).
007400*
007500     05  INTI-PROGRESS-PCT        PIC S9(3)       COMP.
007600     05  INTI-CURRENT-STAGE       PIC S9(3)       COMP.
007700*
007800     05  INTI-INITIATOR-NAME      PIC X(100).
007900     05  INTI-CREATED-BY-NAME     PIC X(100).
008000*
008100*    PRESENCE-INDICATOR BYTES -- 'Y' WHEN THE UNLOAD JOB FOUND A
008200*    NON-NULL VALUE IN THE SOURCE COLUMN, 'N' WHEN IT WAS NULL.
008300*    THE REPORT WRITER TESTS THESE INSTEAD OF COMPARING THE
008400*    AMOUNT TO ZERO -- A LEGITIMATE ZERO SAVINGS FIGURE IS NOT
008500*    THE SAME THING AS "NOT ENTERED".
008600     05  INTI-EXP-SAV-IND         PIC X           VALUE 'N'.
008700         88  INTI-EXP-SAV-PRESENT         VALUE 'Y'.
008800         88  INTI-EXP-SAV-ABSENT          VALUE 'N'.
008900     05  INTI-ACT-SAV-IND         PIC X           VALUE 'N'.
009000         88  INTI-ACT-SAV-PRESENT         VALUE 'Y'.
009100         88  INTI-ACT-SAV-ABSENT          VALUE 'N'.
009200     05  INTI-CAPEX-IND           PIC X           VALUE 'N'.
009300         88  INTI-CAPEX-PRESENT           VALUE 'Y'.
009400         88  INTI-CAPEX-ABSENT            VALUE 'N'.
009500*
009600     05  FILLER                   PIC X(10).
009700*
009750*-----------------------------------------------------------------
009775*    FIELD-USAGE NOTES FOR MAINTAINERS OF INTRK01/INTRK02
009800*-----------------------------------------------------------------
009825*    INTI-ID            ORDERING ONLY.  NEVER MOVED TO A REPORT
009850*                       FIELD.  DO NOT REUSE AS A DISPLAY KEY.
009875*    INTI-DESCRIPTION    NOT READ BY INTRK01/INTRK02.  CARRIED IN
009900*                       THE RECORD SOLELY BECAUSE THE UNLOAD JOB
009925*                       PRODUCES FIXED-LENGTH RECORDS AND THIS
009950*                       COLUMN SITS BETWEEN TWO THAT ARE USED.
009975*    INTI-PRIORITY       NOT READ BY INTRK01/INTRK02.  SAME.
010000*    INTI-PROGRESS-PCT   NOT READ BY INTRK01/INTRK02.  SAME.
010025*    INTI-CURRENT-STAGE  DRIVES THE REMARKS LOOKUP IN INTRK02.
010050*                       VALID RANGE 1 THRU 11.  ANY OTHER VALUE,
010075*                       INCLUDING ZERO OR A NEGATIVE STAGE, MUST
010100*                       DEFAULT TO "REGISTER INITIATIVE".
010125*-----------------------------------------------------------------
010150* END OF INTRKREC
