000100*****************************************************************
000200* PROGRAM:  INTRK01
000300*           Initiative Tracker Sheet Report
000400*
000500* AUTHOR :  T. Okafor
000600*           OpEx Systems Group
000700* INSTALLATION. PLANT SYSTEMS - CORPORATE IT
000800* DATE-WRITTEN.  2004-01-30
000900* DATE-COMPILED.
001000* SECURITY.  NONE.
001100*
001200* READS THE NIGHTLY INITIATIVE UNLOAD (DD=INITFILE) AND BUILDS
001300* THE TWELVE-SHEET "INITIATIVE TRACKER" REPORT DECK THAT PLANT
001400* FINANCE REVIEWS AT THE MONTHLY OPEX MEETING.  ONE SHEET PER
001500* FISCAL MONTH, APR THRU MAR, IN THAT FIXED ORDER, REGARDLESS
001600* OF WHICH MONTH THE JOB HAPPENS TO RUN IN.  A SITE CODE MAY BE
001700* SUPPLIED ON THE PARM CARD TO LIMIT THE DECK TO ONE PLANT; THE
001800* SPECIAL VALUE ALL (THE DEFAULT) MEANS NO SITE FILTERING.
001900*
002000* THIS PROGRAM DOES NOT COMPUTE ANY SUBTOTALS OR CONTROL-BREAK
002100* TOTALS -- EVERY ROW ON EVERY SHEET IS A DETAIL ROW.  THE
002200* ORIGINAL ONLINE-SYSTEM SCREEN THAT THIS REPORT REPLACED HAD
002300* NO TOTALS EITHER.  DO NOT ADD THEM WITHOUT A SIGNED CRP-002
002400* CHANGE REQUEST FROM PLANT FINANCE -- SEE RFC-2560 BELOW.
002500*
002600*****************************************************************
002700*
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* 2004-01-30  RFC-2501  TCO  ORIGINAL PROGRAM.  REPLACES THE
003100*                            ONLINE INITIATIVE TRACKER SCREEN
003200*                            WITH A MONTHLY BATCH DECK.
003300* 2004-03-02  RFC-2512  TCO  ADDED THE 11-ROW PAD SO EVERY SHEET
003400*                            PRINTS THE SAME NUMBER OF LINES
003500*                            REGARDLESS OF HOW MANY INITIATIVES
003600*                            ARE OPEN THAT MONTH -- BINDER PUNCH
003700*                            HOLES LINE UP WHEN PLANT FINANCE
003800*                            3-RING-BINDS THE DECK.
003900* 2005-06-14  RFC-2560  TCO  SPLIT THE SINGLE SHEET INTO TWELVE,
004000*                            ONE PER FISCAL MONTH (APR THRU MAR)
004100*                            PER PLANT FINANCE REQUEST CRP-002.  REMOVED
004200*                            THE OLD RUN-TOTALS FOOTER -- FINANCE
004300*                            CONFIRMED THEY NEVER USED IT AND
004400*                            WANT NO TOTALS ON THIS REPORT,
004500*                            PERIOD.  DO NOT RE-ADD WITHOUT A
004600*                            NEW SIGNED CRP REQUEST.
004700* 1998-11-09  RFC-2470  DPR  Y2K REVIEW -- SYSTEM-YEAR EXPANDED
004800*                            TO 4 DIGITS SO THE FISCAL-YEAR
004900*                            SUFFIX ON THE SHEET HEADER DOES
005000*                            NOT WRAP TO 19XX AFTER 1999.
005100* 2009-08-21  RFC-2661  JML  SITE-FILTER PARM ADDED.  BEFORE
005200*                            THIS CHANGE THE JOB ALWAYS RAN ALL
005300*                            SITES AND FINANCE HAD TO SORT THE
005400*                            PRINTOUT BY HAND.
005500* 2011-02-17  RFC-2688  JML  FISCAL-YEAR PARM ACCEPTED BUT NOT
005600*                            YET WIRED INTO ANY FILTER -- HOLD
005700*                            FOR CRP-014 (FISCAL YEAR ROLLOVER
005800*                            PROJECT).  DO NOT REMOVE THE PARM,
005900*                            PAYROLL-CONTROL JCL ALREADY PASSES
006000*                            IT.
006100*-----------------------------------------------------------------
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.    INTRK01.
006400 AUTHOR.        T. OKAFOR.
006500 INSTALLATION.  PLANT SYSTEMS - CORPORATE IT.
006600 DATE-WRITTEN.  01/30/2004.
006700 DATE-COMPILED.
006800 SECURITY.      NONE.
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-370.
007300 OBJECT-COMPUTER.   IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT INITIATIVE-FILE  ASSIGN TO INITFILE
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS  IS  WS-INITFILE-STATUS.
008300*
008400     SELECT REPORT-FILE      ASSIGN TO TRKRRPT
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS  WS-REPORT-STATUS.
008700*
008800*****************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  INITIATIVE-FILE
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0
009500     RECORDING MODE IS F.
009600     COPY INTRKREC.
009700*
009800 FD  REPORT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0
010100     RECORDING MODE IS F.
010200 01  REPORT-RECORD              PIC X(600).
010300*
010400*****************************************************************
010500 WORKING-STORAGE SECTION.
010600*****************************************************************
010700*
010800 01  SYSTEM-DATE-AND-TIME.
010900     05  SYSTEM-YYYY             PIC 9(4).
011000     05  SYSTEM-MM                PIC 9(2).
011100     05  SYSTEM-DD                PIC 9(2).
011200*
011300 01  WS-FIELDS.
011400     05  WS-INITFILE-STATUS      PIC X(2)  VALUE SPACES.
011500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
011600     05  WS-INITFILE-EOF         PIC X     VALUE 'N'.
011700         88  INITIATIVE-FILE-EOF        VALUE 'Y'.
011800*
011900*    PARM CARD -- COLS 1-10 SITE CODE (OR ALL), COLS 11-14 A
012000*    FISCAL-YEAR OVERRIDE (OR BLANK).  REDEFINED SO
012100*    100-ACCEPT-RUN-PARMS CAN MOVE EACH SUB-FIELD DIRECTLY
012200*    INSTEAD OF REFERENCE-MODIFYING THE GROUP ITEM.
012300     05  WS-PARM-CARD            PIC X(20) VALUE SPACES.
012400     05  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
012500         10  WS-PARM-SITE        PIC X(10).
012600         10  WS-PARM-YEAR        PIC X(4).
012700         10  FILLER              PIC X(6).
012800*
012900*-----------------------------------------------------------------
013000*    RUN PARAMETERS (BUSINESS RULES 1 AND 2).  FISCAL-YEAR IS
013100*    ACCEPTED AND DEFAULTED BUT NEVER COMPARED TO ANYTHING --
013200*    SEE RFC-2688 ABOVE.  SITE-FILTER OF ALL MEANS NO FILTER.
013300*-----------------------------------------------------------------
013400 01  WS-RUN-PARMS.
013500     05  WS-SITE-FILTER          PIC X(10) VALUE 'ALL'.
013600         88  SITE-FILTER-IS-ALL          VALUE 'ALL'.
013700     05  WS-FISCAL-YEAR          PIC 9(4)  VALUE ZERO.
013800*
013900 01  TOTALS-VARS.
014000     05  NUM-INITFILE-RECS       PIC S9(9) COMP-3  VALUE +0.
014100     05  NUM-INIT-SELECTED       PIC S9(9) COMP-3  VALUE +0.
014200     05  NUM-INIT-BYPASSED       PIC S9(9) COMP-3  VALUE +0.
014300     05  NUM-SHEETS-WRITTEN      PIC S9(9) COMP-3  VALUE +0.
014400*
014410*-----------------------------------------------------------------
014420*    STANDALONE COUNTERS/SUBSCRIPTS -- 77-LEVEL PER SHOP
014430*    CONVENTION, NOT PART OF ANY GROUP.
014440*-----------------------------------------------------------------
014500 77  WS-SR-NO                    PIC S9(4) COMP    VALUE +0.
014600 77  WS-MONTH-SUB                 PIC S9(3) COMP    VALUE +0.
014700 77  WS-ROW-SUB                   PIC S9(3) COMP    VALUE +0.
014800*
014900*-----------------------------------------------------------------
015000*    FIXED 12-SHEET MONTH TABLE (BATCH FLOW STEP 2).  HARD-CODED
015100*    VALUE ENTRIES, APR THRU MAR IN FISCAL-YEAR ORDER, REDEFINED
015200*    AS A 12-OCCURRENCE TABLE SO 000-MAIN CAN DRIVE THE SHEET
015300*    LOOP WITHOUT TWELVE SEPARATE PERFORM STATEMENTS.
015400*-----------------------------------------------------------------
015500 01  WS-MONTH-TABLE-DATA.
015600     05  FILLER                  PIC X(8) VALUE 'APR.   '.
015700     05  FILLER                  PIC X(8) VALUE 'MAY.   '.
015800     05  FILLER                  PIC X(8) VALUE 'JUN.   '.
015900     05  FILLER                  PIC X(8) VALUE 'JUL.   '.
016000     05  FILLER                  PIC X(8) VALUE 'AUG.   '.
016100     05  FILLER                  PIC X(8) VALUE 'SEP.   '.
016200     05  FILLER                  PIC X(8) VALUE 'OCT.   '.
016300     05  FILLER                  PIC X(8) VALUE 'NOV.   '.
016400     05  FILLER                  PIC X(8) VALUE 'DEC.   '.
016500     05  FILLER                  PIC X(8) VALUE 'JAN.   '.
016600     05  FILLER                  PIC X(8) VALUE 'FEB.   '.
016700     05  FILLER                  PIC X(8) VALUE 'MAR.   '.
016800 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-DATA.
016900     05  WS-MONTH-ENTRY          OCCURS 12 TIMES.
017000         10  WS-MONTH-ABBREV     PIC X(8).
017100*
017200*-----------------------------------------------------------------
017300*    SHEET LABEL WORK AREA -- ONE TAG PER PHYSICAL REPORT LINE,
017400*    BUILT AS "MMM.YY" SO A DOWNSTREAM SPREADSHEET IMPORT CAN
017500*    SPLIT THE FLAT DECK BACK INTO TWELVE TABS, ONE PER SHEET.
017600*-----------------------------------------------------------------
017700 01  WS-SHEET-LABEL              PIC X(8)  VALUE SPACES.
017800 01  WS-SHEET-LABEL-R REDEFINES WS-SHEET-LABEL.
017900     05  WS-SHEET-LABEL-MMM      PIC X(4).
018000     05  WS-SHEET-LABEL-YY       PIC X(2).
018100     05  FILLER                  PIC X(2).
018200*
018300*-----------------------------------------------------------------
018400*    FISCAL-YEAR WORK AREA FOR THE SHEET-LABEL YEAR SUFFIX
018500*    (BATCH FLOW STEP 2).  APR THRU DEC CARRY WS-FISCAL-YEAR
018600*    AS-IS; JAN THRU MAR CARRY THE FOLLOWING CALENDAR YEAR.
018700*-----------------------------------------------------------------
018800 01  WS-SHEET-YEAR               PIC 9(4)  VALUE ZERO.
018900*
019000*-----------------------------------------------------------------
019100*    SHEET DATA ROW AND PRINT-IMAGE LINES (RPT-DATA-ROW,
019200*    RPT-BLANK-LINE, RPT-TITLE-LINE, RPT-STAMP-LINE,
019300*    RPT-HEADER-LINE, RPT-DETAIL-LINE).  THIS PROGRAM OWNS AND
019400*    WRITES THESE TO REPORT-FILE, SO ITS COPY OF INTRKRPT LIVES
019500*    IN WORKING-STORAGE.  INTRK02 ONLY SEES RPT-DATA-ROW, PASSED
019600*    BY REFERENCE ON THE CALL, SO ITS OWN COPY OF INTRKRPT LIVES
019700*    IN LINKAGE INSTEAD.
019800*-----------------------------------------------------------------
019900     COPY INTRKRPT.
020000*
020100*
020200 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
020300         '************END  WORKING STORAGE *****************'.
020400*
020500*****************************************************************
020600 PROCEDURE DIVISION.
020700*****************************************************************
020800*
020900 000-MAIN.
021000     ACCEPT SYSTEM-DATE-AND-TIME FROM DATE YYYYMMDD.
021100     DISPLAY 'INTRK01 STARTED - INITIATIVE TRACKER DECK'.
021200     PERFORM 100-ACCEPT-RUN-PARMS.
021300     PERFORM 900-OPEN-RPT-FILE.
021400     IF RETURN-CODE = 16
021500         GO TO 000-EXIT.
021600*
021700*    NO CONTROL-BREAK TOTALS ARE PRODUCED BY THIS PROGRAM -- SEE
021800*    THE RFC-2560 CHANGE-LOG ENTRY ABOVE.  EVERY ROW ON EVERY
021900*    SHEET IS A DETAIL ROW.  DO NOT ADD SUBTOTAL LOGIC HERE.
022000*
022100     MOVE 1 TO WS-MONTH-SUB.
022200     PERFORM 200-PRODUCE-ONE-SHEET THRU 200-EXIT
022300         UNTIL WS-MONTH-SUB > 12.
022400*
022500     PERFORM 905-CLOSE-RPT-FILE.
022600     DISPLAY 'INTRK01 ENDED - SHEETS WRITTEN: '
022700             NUM-SHEETS-WRITTEN.
022800 000-EXIT.
022900     GOBACK.
023000*
023100*-----------------------------------------------------------------
023200*    BUSINESS RULE 1/2 -- SITE FILTER AND FISCAL-YEAR DEFAULT.
023300*    THE PARM CARD IS OPTIONAL.  A BLANK OR MISSING PARM CARD
023400*    MEANS SITE-FILTER OF ALL AND THE CURRENT SYSTEM YEAR.
023500*-----------------------------------------------------------------
023600 100-ACCEPT-RUN-PARMS.
023700     ACCEPT WS-PARM-CARD FROM SYSIN.
023800     MOVE 'ALL'          TO WS-SITE-FILTER.
023900     MOVE SYSTEM-YYYY    TO WS-FISCAL-YEAR.
024000     IF WS-PARM-CARD NOT = SPACES
024100         MOVE WS-PARM-SITE TO WS-SITE-FILTER
024200         IF WS-PARM-YEAR NOT = SPACES
024300             MOVE WS-PARM-YEAR TO WS-FISCAL-YEAR
024400         END-IF
024500     END-IF.
024600*
024700*-----------------------------------------------------------------
024800*    BATCH FLOW STEPS 2, 3 AND 7 -- ONE SHEET.  THE INITIATIVE
024900*    FILE IS RE-OPENED AND RE-READ IN FULL FOR EVERY SHEET --
025000*    THE SAME SET OF INITIATIVES APPEARS ON ALL TWELVE SHEETS,
025100*    THIS REPORT DOES NOT PARTITION INITIATIVES BY MONTH.
025200*-----------------------------------------------------------------
025300 200-PRODUCE-ONE-SHEET.
025400     MOVE WS-MONTH-ABBREV (WS-MONTH-SUB) TO WS-SHEET-LABEL-MMM.
025500     MOVE WS-FISCAL-YEAR TO WS-SHEET-YEAR.
025600     IF WS-MONTH-SUB > 9
025700         ADD 1 TO WS-SHEET-YEAR
025800     END-IF.
025900     MOVE WS-SHEET-YEAR (3:2) TO WS-SHEET-LABEL-YY.
026000     MOVE ZERO TO WS-SR-NO.
026100     PERFORM 210-WRITE-TITLE-BLOCK.
026200     PERFORM 220-WRITE-HEADER-ROW.
026300     PERFORM 910-OPEN-INIT-FILE.
026400     PERFORM 230-PROCESS-ONE-INITIATIVE THRU 230-EXIT
026500         UNTIL INITIATIVE-FILE-EOF.
026600     PERFORM 915-CLOSE-INIT-FILE.
026700     PERFORM 240-PAD-SHEET-TO-MINIMUM.
026800     ADD +1 TO NUM-SHEETS-WRITTEN.
026900     ADD +1 TO WS-MONTH-SUB.
027000 200-EXIT.
027100     EXIT.
027200*
027300*-----------------------------------------------------------------
027400*    BATCH FLOW STEP 3 -- TITLE BLOCK AND UPDATED-ON STAMP.
027500*-----------------------------------------------------------------
027600 210-WRITE-TITLE-BLOCK.
027700     MOVE WS-SHEET-LABEL TO RPT-BLK-SHEET-LABEL.
027800     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
027900     MOVE WS-SHEET-LABEL TO RPT-TTL-SHEET-LABEL.
028000     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
028100     MOVE WS-SHEET-LABEL TO RPT-STP-SHEET-LABEL.
028200     MOVE SYSTEM-MM   TO RPT-STP-DATE(1:2).
028300     MOVE '/'         TO RPT-STP-DATE(3:1).
028400     MOVE SYSTEM-DD   TO RPT-STP-DATE(4:2).
028500     MOVE '/'         TO RPT-STP-DATE(6:1).
028600     MOVE SYSTEM-YYYY TO RPT-STP-DATE(7:4).
028700     WRITE REPORT-RECORD FROM RPT-STAMP-LINE.
028800     MOVE WS-SHEET-LABEL TO RPT-BLK-SHEET-LABEL.
028900     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
029000*
029100*-----------------------------------------------------------------
029200*    BATCH FLOW STEP 3 -- COLUMN HEADER ROW.
029300*-----------------------------------------------------------------
029400 220-WRITE-HEADER-ROW.
029500     MOVE WS-SHEET-LABEL TO RPT-HDR-SHEET-LABEL.
029600     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
029700*
029800*-----------------------------------------------------------------
029900*    BATCH FLOW STEPS 1, 3 AND 4 -- ONE SELECTED INITIATIVE.
030000*    BUSINESS RULE 8 -- WS-SR-NO WAS RESET TO ZERO IN
030100*    200-PRODUCE-ONE-SHEET AND RUNS 1, 2, 3 ... ON THIS SHEET
030200*    ONLY -- IT DOES NOT CARRY ACROSS SHEETS.
030300*-----------------------------------------------------------------
030400 230-PROCESS-ONE-INITIATIVE.
030500     PERFORM 700-READ-INITIATIVE-FILE.
030600     IF INITIATIVE-FILE-EOF
030700         GO TO 230-EXIT.
030800     IF NOT SITE-FILTER-IS-ALL
030900         IF INTI-SITE NOT = WS-SITE-FILTER
031000             ADD +1 TO NUM-INIT-BYPASSED
031100             GO TO 230-EXIT
031200         END-IF
031300     END-IF.
031400     ADD +1 TO WS-SR-NO.
031500     ADD +1 TO NUM-INIT-SELECTED.
031600     MOVE SPACES              TO RPT-DATA-ROW.
031700     MOVE WS-SR-NO            TO RPT-SR-NO.
031800     MOVE INTI-TITLE          TO RPT-DESCRIPTION.
031900     MOVE INTI-DISCIPLINE     TO RPT-CATEGORY.
032000     MOVE INTI-NUMBER         TO RPT-INITIATIVE-NO.
032100     MOVE INTI-START-DATE     TO RPT-INITIATION-DATE.
032200     MOVE INTI-END-DATE       TO RPT-TARGET-DATE.
032300     MOVE INTI-STATUS         TO RPT-CURRENT-STATUS.
032400     CALL 'INTRK02' USING INTI-INITIATIVE-RECORD, RPT-DATA-ROW.
032500     PERFORM 250-BUILD-DETAIL-LINE.
032600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
032700 230-EXIT.
032800     EXIT.
032900*
033000*-----------------------------------------------------------------
033100*    BUSINESS RULE 7 -- COPY RPT-DATA-ROW INTO THE EDITED PRINT
033200*    LINE, BLANKING EACH MONEY CELL WHOSE PRESENCE INDICATOR
033300*    SAYS THE SOURCE AMOUNT WAS NOT ENTERED, INSTEAD OF LETTING
033400*    IT PRINT AS 0.00.
033500*-----------------------------------------------------------------
033600 250-BUILD-DETAIL-LINE.
033700     MOVE WS-SHEET-LABEL      TO RPT-DTL-SHEET-LABEL.
033800     MOVE RPT-SR-NO           TO RPT-DTL-SR-NO.
033900     MOVE RPT-DESCRIPTION     TO RPT-DTL-DESCRIPTION.
034000     MOVE RPT-CATEGORY        TO RPT-DTL-CATEGORY.
034100     MOVE RPT-INITIATIVE-NO   TO RPT-DTL-INITIATIVE-NO.
034200     MOVE RPT-INITIATION-DATE TO RPT-DTL-INITIATION-DATE.
034300     MOVE RPT-INITIATIVE-LEADER TO RPT-DTL-LEADER.
034400     MOVE RPT-TARGET-DATE     TO RPT-DTL-TARGET-DATE.
034500     MOVE RPT-CURRENT-STATUS  TO RPT-DTL-CURRENT-STATUS.
034600     MOVE RPT-REMARKS         TO RPT-DTL-REMARKS.
034700     IF RPT-CAPEX-PRESENT
034800         MOVE RPT-CAPEX-COST TO RPT-DTL-CAPEX-COST
034900     ELSE
035000         MOVE SPACES TO RPT-DTL-CAPEX-COST-R
035100     END-IF.
035200     IF RPT-EXP-SAV-PRESENT
035300         MOVE RPT-EXPECTED-SAVINGS TO RPT-DTL-EXPECTED-SAVINGS
035400     ELSE
035500         MOVE SPACES TO RPT-DTL-EXP-SAV-R
035600     END-IF.
035700     IF RPT-ACT-SAV-PRESENT
035800         MOVE RPT-ACTUAL-SAVINGS TO RPT-DTL-ACTUAL-SAVINGS
035900     ELSE
036000         MOVE SPACES TO RPT-DTL-ACT-SAV-R
036100     END-IF.
036200     IF RPT-ANN-VAL-PRESENT
036300         MOVE RPT-ANNUALIZED-VALUE TO RPT-DTL-ANNUALIZED-VALUE
036400     ELSE
036500         MOVE SPACES TO RPT-DTL-ANN-VAL-R
036600     END-IF.
036700*
036800*-----------------------------------------------------------------
036900*    BATCH FLOW STEP 5 -- PAD THE SHEET TO THE 11-ROW MINIMUM SO
037000*    EVERY SHEET IN THE DECK PRINTS THE SAME NUMBER OF LINES.
037100*    THE MINIMUM IS A TOTAL-ROW COUNT, NOT A DETAIL-ROW COUNT --
037200*    THE 5 TITLE/STAMP/HEADER ROWS WRITTEN BY 210-WRITE-TITLE-
037300*    BLOCK AND 220-WRITE-HEADER-ROW (REPORTS ROWS 1 THRU 5)
037400*    COUNT TOWARD THE 11, SO WS-ROW-SUB STARTS AT 5 PLUS THE
037500*    DETAIL ROWS ALREADY WRITTEN, NOT AT THE DETAIL COUNT ALONE.
037600*    SEE RFC-2512 ABOVE.
037700*-----------------------------------------------------------------
037800 240-PAD-SHEET-TO-MINIMUM.
037900     MOVE WS-SR-NO TO WS-ROW-SUB.
038000     ADD 5 TO WS-ROW-SUB.
038100     PERFORM 245-WRITE-PAD-ROW THRU 245-EXIT
038200         UNTIL WS-ROW-SUB >= 11.
038300*
038400 245-WRITE-PAD-ROW.
038500     MOVE SPACES TO RPT-DETAIL-LINE.
038600     MOVE WS-SHEET-LABEL TO RPT-DTL-SHEET-LABEL.
038700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
038800     ADD +1 TO WS-ROW-SUB.
038900 245-EXIT.
039000     EXIT.
039100*
039200*-----------------------------------------------------------------
039300*    BATCH FLOW STEP 1 -- SEQUENTIAL READ OF THE UNLOAD FILE.
039400*    THE SITE COMPARE ITSELF IS DONE BACK IN
039500*    230-PROCESS-ONE-INITIATIVE SO THE BYPASS COUNTER STAYS
039600*    NEXT TO THE PARAGRAPH THAT DRIVES SR-NO.
039700*-----------------------------------------------------------------
039800 700-READ-INITIATIVE-FILE.
039900     READ INITIATIVE-FILE
040000         AT END MOVE 'Y' TO WS-INITFILE-EOF.
040100     IF WS-INITFILE-STATUS = '00'
040200         ADD +1 TO NUM-INITFILE-RECS
040300     ELSE IF WS-INITFILE-STATUS = '10'
040400         MOVE 'Y' TO WS-INITFILE-EOF
040500     ELSE
040600         DISPLAY 'ERROR READING INITIATIVE FILE.  RC: '
040700                 WS-INITFILE-STATUS
040800         MOVE 'Y' TO WS-INITFILE-EOF.
040900*
041000 900-OPEN-RPT-FILE.
041100     OPEN OUTPUT REPORT-FILE.
041200     IF WS-REPORT-STATUS NOT = '00'
041300         DISPLAY 'ERROR OPENING REPORT FILE.  RC: '
041400                 WS-REPORT-STATUS
041500         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
041600         MOVE 16 TO RETURN-CODE.
041700*
041800 905-CLOSE-RPT-FILE.
041900     CLOSE REPORT-FILE.
042000*
042100 910-OPEN-INIT-FILE.
042200     MOVE 'N' TO WS-INITFILE-EOF.
042300     OPEN INPUT INITIATIVE-FILE.
042400     IF WS-INITFILE-STATUS NOT = '00'
042500         DISPLAY 'ERROR OPENING INITIATIVE FILE.  RC: '
042600                 WS-INITFILE-STATUS
042700         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
042800         MOVE 16 TO RETURN-CODE
042900         MOVE 'Y' TO WS-INITFILE-EOF.
043000*
043100 915-CLOSE-INIT-FILE.
043200     CLOSE INITIATIVE-FILE.
043300*
043400* END OF PROGRAM INTRK01
