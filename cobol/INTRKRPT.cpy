000100*****************************************************************
000200*                                                               *
000300*   INTRKRPT  --  INITIATIVE TRACKER - REPORT LINE BUFFERS      *
000400*                                                               *
000500*   DESCRIBES THE WORKING RECORD PASSED BETWEEN INTRK01 AND     *
000600*   INTRK02 (RPT-DATA-ROW) AND THE PRINT-IMAGE LINES WRITTEN TO *
000700*   FILE REPORT-FILE (DD=TRKRRPT).  ONE FLAT FILE CARRIES       *
000800*   ALL 12 MONTHLY SHEETS -- EVERY LINE CARRIES THE SHEET'S     *
000900*   MONTH LABEL IN ITS FIRST 8 BYTES SO A VIEWER CAN TELL THE   *
001000*   SHEETS APART.                                               *
001100*                                                               *
001200*   MAINTENANCE HISTORY                                        *
001300*   -------------------------------------------------------     *
001400*   1999-04-12  RFC-2290  D.PRATT   ORIGINAL LAYOUT (SINGLE     *
001500*                                   SHEET, NO MONTH LABEL).     *
001600*   2001-09-03  RFC-2418  D.PRATT   ADDED RPT-CATEGORY AND      *
001700*                                   RPT-INITIATIVE-NO COLUMNS.  *
001800*   2005-06-14  RFC-2560  T.OKAFOR  SPLIT INTO 12 MONTHLY       *
001900*                                   SHEETS PER FISCAL YEAR.     *
002000*                                   ADDED THE SHEET-LABEL TAG   *
002100*                                   SO THE FLAT DECK COULD      *
002200*                                   REPLACE THE OLD SPREADSHEET *
002300*                                   WORKBOOK WITHOUT A CHANGE   *
002400*                                   TO THE DOWNSTREAM VIEWER.   *
002500*   2004-01-30  RFC-2501  T.OKAFOR  ADDED THE *-IND PRESENCE    *
002600*                                   BYTES TO RPT-DATA-ROW.      *
002700*****************************************************************
002800*
002900*-----------------------------------------------------------------
003000*    RPT-DATA-ROW -- ONE SHEET DATA ROW, PASSED INTRK01 TO
003100*    INTRK02 BY REFERENCE.  MATCHES THE REPORT-DATA-ROW LAYOUT.
003200*-----------------------------------------------------------------
003300 01  RPT-DATA-ROW.
003400     05  RPT-SR-NO                PIC 9(4).
003500     05  RPT-DESCRIPTION          PIC X(200).
003600     05  RPT-CATEGORY             PIC X(50).
003700     05  RPT-INITIATIVE-NO        PIC X(50).
003800     05  RPT-INITIATION-DATE      PIC X(10).
003900     05  RPT-INITIATIVE-LEADER    PIC X(100).
004000     05  RPT-TARGET-DATE          PIC X(10).
004100     05  RPT-CAPEX-COST           PIC S9(13)V9(2).
004200     05  RPT-CURRENT-STATUS       PIC X(20).
004300     05  RPT-EXPECTED-SAVINGS     PIC S9(13)V9(2).
004400     05  RPT-ACTUAL-SAVINGS       PIC S9(13)V9(2).
004500     05  RPT-ANNUALIZED-VALUE     PIC S9(13)V9(2).
004600     05  RPT-REMARKS              PIC X(40).
004700*    PRESENCE-INDICATOR BYTES -- SEE INTRKREC FOR WHY THESE
004800*    EXIST.  SET BY INTRK02 FROM THE MATCHING INTI-*-IND BYTE
004900*    ON THE CALL, TESTED BY INTRK01 WHEN IT BUILDS THE EDITED
005000*    PRINT LINE INSTEAD OF COMPARING THE AMOUNT TO ZERO.
005100     05  RPT-CAPEX-IND            PIC X           VALUE 'N'.
005200         88  RPT-CAPEX-PRESENT            VALUE 'Y'.
005300     05  RPT-EXP-SAV-IND          PIC X           VALUE 'N'.
005400         88  RPT-EXP-SAV-PRESENT          VALUE 'Y'.
005500     05  RPT-ACT-SAV-IND          PIC X           VALUE 'N'.
005600         88  RPT-ACT-SAV-PRESENT          VALUE 'Y'.
005700     05  RPT-ANN-VAL-IND          PIC X           VALUE 'N'.
005800         88  RPT-ANN-VAL-PRESENT          VALUE 'Y'.
005900*
006000*-----------------------------------------------------------------
006100*    PRINT-IMAGE LINES.  EACH IS MOVED/WRITTEN INTO
006200*    RPT-PHYSICAL-LINE (THE FD RECORD) VIA WRITE ... FROM.
006300*    ALL ARE THE SAME LENGTH AS RPT-PHYSICAL-LINE (600 BYTES)
006400*    SO THE WRITE FROM NEVER TRUNCATES OR SHORT-FILLS A LINE.
006500*-----------------------------------------------------------------
006600 01  RPT-BLANK-LINE.
006700     05  RPT-BLK-SHEET-LABEL      PIC X(8).
006800     05  FILLER                   PIC X(592)      VALUE SPACES.
006900*
007000 01  RPT-TITLE-LINE.
007100     05  RPT-TTL-SHEET-LABEL      PIC X(8).
007200     05  FILLER                   PIC X           VALUE SPACE.
007300     05  FILLER                   PIC X(40)       VALUE SPACES.
007400     05  RPT-TTL-TEXT             PIC X(30)
007500             VALUE 'INITIATIVE TRACKER SHEET'.
007600     05  FILLER                   PIC X(521)      VALUE SPACES.
007700*
007800 01  RPT-STAMP-LINE.
007900     05  RPT-STP-SHEET-LABEL      PIC X(8).
008000     05  FILLER                   PIC X           VALUE SPACE.
008100     05  RPT-STP-LABEL            PIC X(25)
008200             VALUE 'Tracker updated on Date:'.
008300     05  FILLER                   PIC X           VALUE SPACE.
008400     05  RPT-STP-DATE             PIC X(10)       VALUE SPACES.
008500     05  FILLER                   PIC X(40)       VALUE SPACES.
008600     05  RPT-STP-FORM-NO          PIC X(16)
008700             VALUE '(CRP-002/F4-01)'.
008800     05  FILLER                   PIC X(499)      VALUE SPACES.
008900*
009000*-----------------------------------------------------------------
009100*    COLUMN HEADER LINE.  HEADER TEXT WIDTHS ARE COSMETIC AND DO
009200*    NOT HAVE TO MATCH THE DATA-ROW COLUMN WIDTHS BELOW -- SEE
009300*    THE SPREADSHEET-TO-FLAT-FILE NOTE IN INTRK01'S BANNER.
009400*-----------------------------------------------------------------
009500 01  RPT-HEADER-LINE.
009600     05  RPT-HDR-SHEET-LABEL      PIC X(8).
009700     05  FILLER                   PIC X           VALUE SPACE.
009800     05  RPT-HDR-SR-NO            PIC X(8)  VALUE 'Sr. No.'.
009900     05  FILLER                   PIC X           VALUE SPACE.
010000     05  RPT-HDR-DESCRIPTION      PIC X(27) VALUE
010100             'Description of Initiative'.
010200     05  FILLER                   PIC X           VALUE SPACE.
010300     05  RPT-HDR-CATEGORY         PIC X(9)  VALUE 'Category'.
010400     05  FILLER                   PIC X           VALUE SPACE.
010500     05  RPT-HDR-INITIATIVE-NO    PIC X(15) VALUE
010600             'Initiative No.'.
010700     05  FILLER                   PIC X           VALUE SPACE.
010800     05  RPT-HDR-INITIATION-DATE  PIC X(16) VALUE
010900             'Initiation Date'.
011000     05  FILLER                   PIC X           VALUE SPACE.
011100     05  RPT-HDR-LEADER           PIC X(19) VALUE
011200             'Initiative Leader'.
011300     05  FILLER                   PIC X           VALUE SPACE.
011400     05  RPT-HDR-TARGET-DATE      PIC X(12) VALUE
011500             'Target Date'.
011600     05  FILLER                   PIC X           VALUE SPACE.
011700     05  RPT-HDR-CAPEX-COST       PIC X(28) VALUE
011800             'Modification or CAPEX Cost'.
011900     05  FILLER                   PIC X           VALUE SPACE.
012000     05  RPT-HDR-CURRENT-STATUS   PIC X(15) VALUE
012100             'Current Status'.
012200     05  FILLER                   PIC X           VALUE SPACE.
012300     05  RPT-HDR-EXPECTED-SAVINGS PIC X(18) VALUE
012400             'Expected Savings'.
012500     05  FILLER                   PIC X           VALUE SPACE.
012600     05  RPT-HDR-ACTUAL-SAVINGS   PIC X(16) VALUE
012700             'Actual Savings'.
012800     05  FILLER                   PIC X           VALUE SPACE.
012900     05  RPT-HDR-ANNUALIZED-VALUE PIC X(25) VALUE
013000             'Annualized Value FY25-26'.
013100     05  FILLER                   PIC X           VALUE SPACE.
013200     05  RPT-HDR-REMARKS          PIC X(8)  VALUE 'Remarks'.
013300     05  FILLER                   PIC X(363)      VALUE SPACES.
013400*
013500*-----------------------------------------------------------------
013600*    DETAIL LINE -- ALSO USED, WITH ALL DATA BYTES SPACE-FILLED,
013700*    AS THE PADDING/FILLER ROW OF BATCH FLOW STEP 5.
013800*-----------------------------------------------------------------
013900 01  RPT-DETAIL-LINE.
014000     05  RPT-DTL-SHEET-LABEL      PIC X(8).
014100     05  FILLER                   PIC X           VALUE SPACE.
014200     05  RPT-DTL-SR-NO            PIC ZZZ9.
014300     05  FILLER                   PIC X           VALUE SPACE.
014400     05  RPT-DTL-DESCRIPTION      PIC X(200).
014500     05  FILLER                   PIC X           VALUE SPACE.
014600     05  RPT-DTL-CATEGORY         PIC X(50).
014700     05  FILLER                   PIC X           VALUE SPACE.
014800     05  RPT-DTL-INITIATIVE-NO    PIC X(50).
014900     05  FILLER                   PIC X           VALUE SPACE.
015000     05  RPT-DTL-INITIATION-DATE  PIC X(10).
015100     05  FILLER                   PIC X           VALUE SPACE.
015200     05  RPT-DTL-LEADER           PIC X(100).
015300     05  FILLER                   PIC X           VALUE SPACE.
015400     05  RPT-DTL-TARGET-DATE      PIC X(10).
015500     05  FILLER                   PIC X           VALUE SPACE.
015600     05  RPT-DTL-CAPEX-COST       PIC Z(12)9.99.
015700     05  RPT-DTL-CAPEX-COST-R REDEFINES RPT-DTL-CAPEX-COST
015800                                  PIC X(16).
015900     05  FILLER                   PIC X           VALUE SPACE.
016000     05  RPT-DTL-CURRENT-STATUS   PIC X(20).
016100     05  FILLER                   PIC X           VALUE SPACE.
016200     05  RPT-DTL-EXPECTED-SAVINGS PIC Z(12)9.99.
016300     05  RPT-DTL-EXP-SAV-R REDEFINES RPT-DTL-EXPECTED-SAVINGS
016400                                  PIC X(16).
016500     05  FILLER                   PIC X           VALUE SPACE.
016600     05  RPT-DTL-ACTUAL-SAVINGS   PIC Z(12)9.99.
016700     05  RPT-DTL-ACT-SAV-R REDEFINES RPT-DTL-ACTUAL-SAVINGS
016800                                  PIC X(16).
016900     05  FILLER                   PIC X           VALUE SPACE.
017000     05  RPT-DTL-ANNUALIZED-VALUE PIC Z(12)9.99.
017100     05  RPT-DTL-ANN-VAL-R REDEFINES RPT-DTL-ANNUALIZED-VALUE
017200                                  PIC X(16).
017300     05  FILLER                   PIC X           VALUE SPACE.
017400     05  RPT-DTL-REMARKS          PIC X(40).
017500     05  FILLER                   PIC X(31)       VALUE SPACES.
017600*
017700* END OF INTRKRPT
