000100*****************************************************************
000200* PROGRAM:  INTRK02
000300*           Initiative Tracker Sheet Report - Per-Record Rules
000400*
000500* AUTHOR :  T. Okafor
000600*           OpEx Systems Group
000700* INSTALLATION. PLANT SYSTEMS - CORPORATE IT
000800* DATE-WRITTEN.  2004-01-30
000900* DATE-COMPILED.
001000* SECURITY.  NONE.
001100*
001200* SUBROUTINE TO DERIVE THE INITIATIVE LEADER, ANNUALIZED VALUE,
001300* REMARKS (STAGE NAME), AND THE THREE EDITED MONEY COLUMNS FOR
001400* ONE INITIATIVE TRACKER SHEET DATA ROW.
001500*   - CALLED BY PROGRAM INTRK01, ONCE PER SELECTED INITIATIVE,
001600*     ONCE PER MONTHLY SHEET.
001700*
001800*****************************************************************
001900* Linkage:
002000*      parameters:
002100*        1: Initiative Record  (passed, not changed)
002200*        2: Sheet Data Row     (passed and modified)
002300*****************************************************************
002400*
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 2004-01-30  RFC-2501  TCO  ORIGINAL PROGRAM.  SPLIT OUT OF
002800*                            INTRK01 SO THE STAGE-NAME TABLE
002900*                            COULD BE MAINTAINED IN ONE PLACE.
003000* 2004-03-02  RFC-2512  TCO  FIXED REMARKS DEFAULT -- STAGE 0
003100*                            AND NEGATIVE STAGE NUMBERS WERE
003200*                            FALLING THROUGH TO SPACES INSTEAD
003300*                            OF "REGISTER INITIATIVE".
003400* 2005-06-14  RFC-2560  TCO  ANNUALIZED VALUE NO LONGER PRORATED
003500*                            BY MONTH -- FINANCE CONFIRMED THE
003600*                            FIELD IS A STRAIGHT COPY OF ACTUAL
003700*                            OR EXPECTED SAVINGS, NOT A REAL
003800*                            ANNUALIZATION CALCULATION.
003900* 1998-11-09  RFC-2470  DPR  Y2K REVIEW -- NO 2-DIGIT YEAR DATA
004000*                            HANDLED BY THIS PROGRAM.  NO CHANGE.
004100* 2011-02-17  RFC-2688  JML  INITIATOR-NAME/CREATED-BY-NAME
004200*                            LEADER FALLBACK ADDED PER CRP-002
004300*                            SIGN-OFF FROM PLANT FINANCE.
004400*-----------------------------------------------------------------
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    INTRK02.
004700 AUTHOR.        T. OKAFOR.
004800 INSTALLATION.  PLANT SYSTEMS - CORPORATE IT.
004900 DATE-WRITTEN.  01/30/2004.
005000 DATE-COMPILED.
005100 SECURITY.      NONE.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-370.
005600 OBJECT-COMPUTER.   IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100*****************************************************************
006200 DATA DIVISION.
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-FIELDS.
006700     05  WS-PROGRAM-STATUS     PIC X(30)     VALUE SPACES.
006800     05  WS-CALL-COUNT         PIC S9(7)     COMP-3  VALUE +0.
006900*
007000*-----------------------------------------------------------------
007100*    LEADER-RESOLUTION WORK AREA (BUSINESS RULE 3)
007200*-----------------------------------------------------------------
007300 01  WS-LEADER-WORK            PIC X(100)    VALUE SPACES.
007400 01  WS-LEADER-WORK-R REDEFINES WS-LEADER-WORK.
007500     05  WS-LEADER-FIRST-CHAR  PIC X.
007600     05  FILLER                PIC X(99).
007700*
007800*-----------------------------------------------------------------
007900*    ANNUALIZED-VALUE WORK AREA (BUSINESS RULE 4)
008000*-----------------------------------------------------------------
008100 01  WS-ANNUALIZED-WORK        PIC S9(13)V9(2) COMP-3 VALUE +0.
008200 01  WS-ANNUALIZED-WORK-R REDEFINES WS-ANNUALIZED-WORK
008300                               PIC X(8).
008400*
008500*-----------------------------------------------------------------
008600*    STAGE-NAME LOOKUP TABLE (BUSINESS RULE 5).  HARD-CODED
008700*    VALUE ENTRIES, ONE PER WORKFLOW STAGE, REDEFINED AS AN
008800*    11-OCCURRENCE TABLE SO 300-LOOKUP-STAGE-NAME CAN INDEX IT
008900*    DIRECTLY BY STAGE NUMBER INSTEAD OF A CHAIN OF IFS.
009000*-----------------------------------------------------------------
009100 01  WS-STAGE-TABLE-DATA.
009200     05  FILLER                PIC X(40) VALUE
009300         'Register Initiative                    '.
009400     05  FILLER                PIC X(40) VALUE
009500         'Approval                                '.
009600     05  FILLER                PIC X(40) VALUE
009700         'Define Responsibilities                '.
009800     05  FILLER                PIC X(40) VALUE
009900         'MOC Stage                               '.
010000     05  FILLER                PIC X(40) VALUE
010100         'CAPEX Stage                             '.
010200     05  FILLER                PIC X(40) VALUE
010300         'Initiative Timeline Tracker             '.
010400     05  FILLER                PIC X(40) VALUE
010500         'Trial Implementation & Performance Check'.
010600     05  FILLER                PIC X(40) VALUE
010700         'Periodic Status Review with CMO         '.
010800     05  FILLER                PIC X(40) VALUE
010900         'Savings Monitoring (1 Month)            '.
011000     05  FILLER                PIC X(40) VALUE
011100         'Saving Validation with F&A              '.
011200     05  FILLER                PIC X(40) VALUE
011300         'Initiative Closure                      '.
011400 01  WS-STAGE-TABLE REDEFINES WS-STAGE-TABLE-DATA.
011500     05  WS-STAGE-ENTRY        OCCURS 11 TIMES.
011600         10  WS-STAGE-NAME     PIC X(40).
011700*
011710*-----------------------------------------------------------------
011720*    STANDALONE SUBSCRIPT -- 77-LEVEL PER SHOP CONVENTION, NOT
011730*    PART OF ANY GROUP.
011740*-----------------------------------------------------------------
011800 77  WS-STAGE-SUB              PIC S9(3)    COMP    VALUE +0.
011900*
012000 01  XX-WORKING-STORAGE-END    PIC X(50)  VALUE
012100         '************END  WORKING STORAGE *****************'.
012200*
012300*****************************************************************
012400 LINKAGE SECTION.
012500*
012600     COPY INTRKREC.
012700*
012800     COPY INTRKRPT.
012900*
013000*****************************************************************
013100 PROCEDURE DIVISION USING INTI-INITIATIVE-RECORD, RPT-DATA-ROW.
013200*
013300 000-MAIN.
013400     MOVE 'INTRK02 STARTED' TO WS-PROGRAM-STATUS.
013500     ADD +1 TO WS-CALL-COUNT.
013600     PERFORM 100-RESOLVE-LEADER.
013700     PERFORM 200-DERIVE-ANNUALIZED-VALUE.
013800     PERFORM 210-EDIT-CAPEX.
013900     PERFORM 220-EDIT-EXPECTED-SAVINGS.
014000     PERFORM 230-EDIT-ACTUAL-SAVINGS.
014100     PERFORM 300-LOOKUP-STAGE-NAME.
014200     MOVE 'INTRK02 ENDED' TO WS-PROGRAM-STATUS.
014300     GOBACK.
014400*
014500*-----------------------------------------------------------------
014600*    BUSINESS RULE 3 -- INITIATIVE LEADER RESOLUTION.
014700*    INITIATOR NAME WHEN PRESENT AND NOT BLANK, ELSE THE
014800*    CREATING USER'S NAME, ELSE BLANK.  NO TRUNCATION.
014900*-----------------------------------------------------------------
015000 100-RESOLVE-LEADER.
015100     MOVE SPACES TO WS-LEADER-WORK.
015200     IF INTI-INITIATOR-NAME NOT = SPACES
015300         MOVE INTI-INITIATOR-NAME TO WS-LEADER-WORK
015400     ELSE
015500         IF INTI-CREATED-BY-NAME NOT = SPACES
015600             MOVE INTI-CREATED-BY-NAME TO WS-LEADER-WORK
015700         ELSE
015800             MOVE SPACES TO WS-LEADER-WORK
015900         END-IF
016000     END-IF.
016100     MOVE WS-LEADER-WORK TO RPT-INITIATIVE-LEADER.
016200*
016300*-----------------------------------------------------------------
016400*    BUSINESS RULE 4 -- ANNUALIZED VALUE.  A STRAIGHT COPY, NOT
016500*    A CALCULATION.  ACTUAL SAVINGS WINS WHEN PRESENT, ELSE
016600*    EXPECTED SAVINGS, ELSE THE FIELD STAYS BLANK ON THE SHEET.
016700*    DO NOT ADD PRORATION OR ROUNDING LOGIC HERE -- SEE THE
016800*    2005-06-14 CHANGE-LOG ENTRY ABOVE.
016900*-----------------------------------------------------------------
017000 200-DERIVE-ANNUALIZED-VALUE.
017100     MOVE 'N' TO RPT-ANN-VAL-IND.
017200     IF INTI-ACT-SAV-PRESENT
017300         MOVE INTI-ACTUAL-SAVINGS TO RPT-ANNUALIZED-VALUE
017400         MOVE 'Y' TO RPT-ANN-VAL-IND
017500     ELSE
017600         IF INTI-EXP-SAV-PRESENT
017700             MOVE INTI-EXPECTED-SAVINGS TO RPT-ANNUALIZED-VALUE
017800             MOVE 'Y' TO RPT-ANN-VAL-IND
017900         ELSE
018000             MOVE ZERO TO RPT-ANNUALIZED-VALUE
018100         END-IF
018200     END-IF.
018300*
018400*-----------------------------------------------------------------
018500*    BUSINESS RULE 6/7 -- MOVE ONLY, NO COMPUTE ROUNDED.  WHEN
018600*    THE SOURCE AMOUNT IS ABSENT THE SHEET CELL STAYS BLANK,
018700*    NOT 0.00 -- INTRK01 TESTS *-IND WHEN IT BUILDS THE EDITED
018800*    PRINT LINE, SO THE VALUE MOVED HERE IS ALWAYS THE RAW
018900*    AMOUNT (OR ZERO WHEN ABSENT -- NEVER DISPLAYED AS SUCH).
019000*-----------------------------------------------------------------
019100 210-EDIT-CAPEX.
019200     IF INTI-CAPEX-PRESENT
019300         MOVE INTI-ESTIMATED-CAPEX TO RPT-CAPEX-COST
019400         MOVE 'Y' TO RPT-CAPEX-IND
019500     ELSE
019600         MOVE ZERO TO RPT-CAPEX-COST
019700         MOVE 'N' TO RPT-CAPEX-IND
019800     END-IF.
019900*
020000 220-EDIT-EXPECTED-SAVINGS.
020100     IF INTI-EXP-SAV-PRESENT
020200         MOVE INTI-EXPECTED-SAVINGS TO RPT-EXPECTED-SAVINGS
020300         MOVE 'Y' TO RPT-EXP-SAV-IND
020400     ELSE
020500         MOVE ZERO TO RPT-EXPECTED-SAVINGS
020600         MOVE 'N' TO RPT-EXP-SAV-IND
020700     END-IF.
020800*
020900 230-EDIT-ACTUAL-SAVINGS.
021000     IF INTI-ACT-SAV-PRESENT
021100         MOVE INTI-ACTUAL-SAVINGS TO RPT-ACTUAL-SAVINGS
021200         MOVE 'Y' TO RPT-ACT-SAV-IND
021300     ELSE
021400         MOVE ZERO TO RPT-ACTUAL-SAVINGS
021500         MOVE 'N' TO RPT-ACT-SAV-IND
021600     END-IF.
021700*
021800*-----------------------------------------------------------------
021900*    BUSINESS RULE 5 -- STAGE-NAME LOOKUP.  STAGE 1 THRU 11
022000*    INDEXES WS-STAGE-TABLE DIRECTLY.  ANY OTHER VALUE --
022100*    INCLUDING ZERO, A NEGATIVE STAGE, OR A STAGE OVER 11 --
022200*    DEFAULTS TO ENTRY 1, "REGISTER INITIATIVE".
022300*-----------------------------------------------------------------
022400 300-LOOKUP-STAGE-NAME.
022500     MOVE INTI-CURRENT-STAGE TO WS-STAGE-SUB.
022600     IF WS-STAGE-SUB < 1 OR WS-STAGE-SUB > 11
022700         MOVE 1 TO WS-STAGE-SUB
022800     END-IF.
022900     MOVE WS-STAGE-NAME (WS-STAGE-SUB) TO RPT-REMARKS.
023000*
023100* END OF PROGRAM INTRK02
